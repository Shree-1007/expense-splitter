000100*****************************************                                 
000200*                                       *                                 
000300*  File Control For Settlement Report   *                                 
000400*       File                            *                                 
000500*****************************************                                 
000600*                                                                         
000700* 14/03/84 rtn - Created.                                                 
000800*                                                                         
000900     SELECT SETTLE-FILE                                                   
001000         ASSIGN TO EXPSET                                                 
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS EX-SET-STATUS.                                    
