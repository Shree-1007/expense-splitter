000100*****************************************************                     
000200*                                                   *                     
000300*   E N V I R O N M E N T   D I V I S I O N         *                     
000400*        Common Special-Names Block                 *                     
000500*                                                   *                     
000600*****************************************************                     
000700*                                                                         
000800* Shared SPECIAL-NAMES settings for the expense                           
000900* settlement batch suite.  One copy, COPYd into                           
001000* every program so the switch and class names stay                        
001100* in step across the suite.                                               
001200*                                                                         
001300* 14/03/84 rtn - Created for EXPSTL00.                                    
001400* 09/09/95 rtn - Added EX-CLASS-NUMERIC-SIGN for the                      
001500*                amount-sign edit in AA020.                               
001600*                                                                         
001700 SPECIAL-NAMES.                                                           
001800     CLASS EX-CLASS-NUMERIC-SIGN IS "+" "-"                               
001900     UPSI-0 IS EX-SW-RERUN-REQUESTED                                      
002000         ON STATUS IS EX-RERUN-ON                                         
002100         OFF STATUS IS EX-RERUN-OFF.                                      
