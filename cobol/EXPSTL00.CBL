000100******************************************************************        
000200*                                                                *        
000300*                  Shared Expense Settlement Batch               *        
000400*                                                                *        
000500******************************************************************        
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*=================================                                        
000900*                                                                         
001000 PROGRAM-ID.         EXPSTL00.                                            
001100*                                                                         
001200 AUTHOR.             R T NAULT.                                           
001300*                                                                         
001400 INSTALLATION.       APPLEWOOD HOUSING CO-OP DATA CENTER.                 
001500*                                                                         
001600 DATE-WRITTEN.       14/03/84.                                            
001700*                                                                         
001800 DATE-COMPILED.                                                           
001900*                                                                         
002000 SECURITY.           COMPANY CONFIDENTIAL.                                
002100*                    UNAUTHORISED DISCLOSURE PROHIBITED.                  
002200*                                                                         
002300*    Remarks.        Reads the house common-expense ledger,               
002400*                    validates each entry, works out who owes             
002500*                    whom after splitting the grand total evenly          
002600*                    across the distinct payers, and prints the           
002700*                    three standing reports (listing, balances,           
002800*                    settlements).                                        
002900*                                                                         
003000*    Called modules. None.                                                
003100*                                                                         
003200*    Files used.     EXPENSE-FILE   the expense ledger (input).           
003300*                    EXPLIST-FILE   validated listing + rejects.          
003400*                    BALANCE-FILE   per-person balance report.            
003500*                    SETTLE-FILE    settlement transfer report.           
003600*                                                                         
003700*    Error messages used.                                                 
003800*                    EX001 - EX004  (reject reasons)                      
003900*                    EX101 - EX103  (run banners)                         
004000*                                                                         
004100* Changes:                                                                
004200* 14/03/84 rtn -      Created.  First cut - reads the ledger,             
004300*                     writes the listing only.  Balance and               
004400*                     settlement logic to follow once the co-op           
004500*                     board signs off on the "fair share" rule.           
004600* 02/05/84 rtn -      Added balance computation per board                 
004700*                     agreement of 28/04/84 (split grand total            
004800*                     evenly over distinct payers, not members).          
004900* 19/08/84 rtn -  .02 Added settlement engine (greedy debtor /            
005000*                     creditor match) - replaces the manual               
005100*                     reconciliation the treasurer was doing by           
005200*                     hand with a calculator.                             
005300* 11/02/85 jhk -  .03 Fixed rounding - fair share now carried to          
005400*                     4 decimals internally before the per-person         
005500*                     balance is rounded, per treasurer's request         
005600*                     (penny drift across 20+ members was adding          
005700*                     up over a semester).                                
005800* 06/09/86 jhk -      Amount field widened in ledger layout, see          
005900*                     FDEXP01 change log of 08/06/86.                     
006000* 23/03/88 mwp -  .04 Penny-tolerance forgiveness added to the            
006100*                     settlement walk - residual debt or credit           
006200*                     of one cent or less is now dropped instead          
006300*                     of carried forward, was looping on some             
006400*                     three-and-four-way splits.                          
006500* 14/11/90 mwp -      Reject reason table split out to its own            
006600*                     copybook, WSEXPMSG, so the wording can be           
006700*                     changed without recompiling this module's           
006800*                     whole change history.                               
006900* 12/08/98 dlc -  Y2K Year 2000 readiness audit completed.  This          
007000*                     program carries no 2-digit year fields -            
007100*                     Ex-Created-At is informational text only            
007200*                     and is never used in a date comparison.             
007300*                     No code changes required.  Filed under              
007400*                     ticket CO-Y2K-014.                                  
007500* 07/04/99 dlc -      Trailer control-total check added to the            
007600*                     settlement report per auditor's request -           
007700*                     total transferred must foot to the sum of           
007800*                     positive balances within a cent a head.             
007900* 30/10/01 rtn -  .05 Table size raised from 120 to 500 entries -         
008000*                     co-op merged with the annex house, ledger           
008100*                     now carries more distinct payers than the           
008200*                     old table allowed for.                              
008300* 18/06/03 rtn -  1.0 Migrated off the in-house mainframe copy of         
008400*                     COBOL to GnuCOBOL.  Reject messages and             
008500*                     run banners renumbered for consistency with         
008600*                     the rest of the co-op's batch suite.                
008700*                                                                         
008800******************************************************************        
008900*                                                                         
009000 ENVIRONMENT             DIVISION.                                        
009100*=================================                                        
009200*                                                                         
009300 CONFIGURATION           SECTION.                                         
009400*                                                                         
009500 SOURCE-COMPUTER.        IBM-PC.                                          
009600 OBJECT-COMPUTER.        IBM-PC.                                          
009700*                                                                         
009800 COPY "ENVDIV01.cob".                                                     
009900*                                                                         
010000 INPUT-OUTPUT            SECTION.                                         
010100 FILE-CONTROL.                                                            
010200 COPY "SELEXP01.cob".                                                     
010300 COPY "SELXLS01.cob".                                                     
010400 COPY "SELBAL01.cob".                                                     
010500 COPY "SELSET01.cob".                                                     
010600*                                                                         
010700 DATA                    DIVISION.                                        
010800*=================================                                        
010900*                                                                         
011000 FILE                    SECTION.                                         
011100*                                                                         
011200 COPY "FDEXP01.cob".                                                      
011300 COPY "FDXLS01.cob".                                                      
011400 COPY "FDBAL01.cob".                                                      
011500 COPY "FDSET01.cob".                                                      
011600*                                                                         
011700 WORKING-STORAGE         SECTION.                                         
011800*-----------------------------                                            
011900*                                                                         
012000 77  WS-PROG-NAME            PIC X(17) VALUE "EXPSTL00 (1.0.05)".         
012100*                                                                         
012200 01  WS-FILE-STATUS.                                                      
012300     03  EX-EXP-STATUS        PIC XX    VALUE "00".                       
012400         88  EX-EXP-OK                  VALUE "00".                       
012500         88  EX-EXP-EOF                 VALUE "10".                       
012600     03  EX-XLS-STATUS        PIC XX    VALUE "00".                       
012700         88  EX-XLS-OK                  VALUE "00".                       
012800     03  EX-BAL-STATUS        PIC XX    VALUE "00".                       
012900         88  EX-BAL-OK                  VALUE "00".                       
013000     03  EX-SET-STATUS        PIC XX    VALUE "00".                       
013100         88  EX-SET-OK                  VALUE "00".                       
013150     03  FILLER               PIC X(4).                                   
013200*                                                                         
013300 COPY "WSEXPTAB.cob".                                                     
013400 COPY "WSEXPMSG.cob".                                                     
013500*                                                                         
013600 01  WS-COUNTERS.                                                         
013700     03  WS-VALID-CNT         PIC 9(7)  COMP VALUE ZERO.                  
013800     03  WS-REJECT-CNT        PIC 9(7)  COMP VALUE ZERO.                  
013900     03  WS-SETTLE-CNT        PIC 9(5)  COMP VALUE ZERO.                  
014000     03  FILLER               PIC X(4).                                   
014100*                                                                         
014200 01  WS-AMOUNTS.                                                          
014300     03  WS-RAW-AMOUNT        PIC S9(8)V999  COMP-3 VALUE ZERO.           
014400*                                 one extra decimal, carried              
014500*                                 in for the half-up edit only            
014600     03  WS-AMOUNT            PIC S9(8)V99   COMP-3 VALUE ZERO.           
014700     03  WS-GRAND-TOTAL       PIC S9(10)V99  COMP-3 VALUE ZERO.           
014800     03  WS-FAIR-SHARE-4      PIC S9(10)V9999 COMP-3 VALUE ZERO.  JHK0285 
014900*                                 4-decimal working precision,            
015000*                                 see change log 11/02/85                 
015100     03  WS-FAIR-SHARE        PIC S9(10)V99  COMP-3 VALUE ZERO.           
015200     03  WS-TRANSFER-AMT      PIC S9(10)V99  COMP-3 VALUE ZERO.           
015300     03  WS-SETTLE-TOTAL      PIC S9(10)V99  COMP-3 VALUE ZERO.           
015400     03  WS-CREDIT-CHECK-TOT  PIC S9(10)V99  COMP-3 VALUE ZERO.           
015500     03  WS-CHECK-DIFF        PIC S9(10)V99  COMP-3 VALUE ZERO.           
015550     03  FILLER               PIC X(4).                                   
015600*                                                                         
015700 01  WS-AMOUNT-ALT REDEFINES WS-AMOUNTS.                                  
015800     03  FILLER               PIC X(6).                                   
015900     03  WS-RAW-SIGN          PIC S9      COMP-3.                         
016000     03  FILLER               PIC X(29).                                  
016100*                                                                         
016200 01  WS-WORK-PTRS.                                                        
016300     03  WS-DR-PTR            PIC 9(3)  COMP VALUE 1.                     
016400     03  WS-CR-PTR            PIC 9(3)  COMP VALUE 1.                     
016500     03  WS-DEBT-REMAIN       PIC S9(8)V99 COMP-3 VALUE ZERO.             
016600     03  WS-CREDIT-REMAIN     PIC S9(8)V99 COMP-3 VALUE ZERO.             
016700     03  FILLER               PIC X(4).                                   
016800*                                                                         
016900 01  WS-SWITCHES.                                                         
017000     03  WS-SW-VALID          PIC X     VALUE "Y".                        
017100         88  WS-EXPENSE-IS-VALID        VALUE "Y".                        
017200         88  WS-EXPENSE-IS-REJECT       VALUE "N".                        
017300     03  WS-SW-FOUND          PIC X     VALUE "N".                        
017400         88  WS-PERSON-FOUND            VALUE "Y".                        
017500         88  WS-PERSON-NOT-FOUND        VALUE "N".                        
017600     03  FILLER               PIC X(4).                                   
017700*                                                                         
017800 01  WS-SEARCH-AREA.                                                      
017810     03  WS-SEARCH-NAME       PIC X(20) VALUE SPACES.                     
017820     03  FILLER               PIC X(4).                                   
017900*                                                                         
018000 LINKAGE                 SECTION.                                         
018100*----------------------------                                             
018200*                                                                         
018300 PROCEDURE DIVISION.                                                      
018400*====================                                                     
018500*                                                                         
018600 AA000-MAIN                  SECTION.                                     
018700*************************************                                     
018800*                                                                         
018900     PERFORM AA010-OPEN-FILES                                             
019000         THRU AA010-EXIT.                                                 
019100     IF       EX-EXP-OK                                                   
019200              PERFORM AA020-VALIDATE-EXPENSES                             
019300                  THRU AA020-EXIT                                         
019400              IF      EX-PT-COUNT > ZERO                                  
019500                      PERFORM AA030-WRITE-EXPLIST-TRAILER                 
019600                          THRU AA030-EXIT                                 
019700                      PERFORM AA040-COMPUTE-BALANCES              JHK0285 
019800                          THRU AA040-EXIT                         JHK0285 
019900                      PERFORM AA045-WRITE-BALANCE-FILE                    
020000                          THRU AA045-EXIT                                 
020100                      PERFORM AA050-PARTITION-BALANCES                    
020200                          THRU AA050-EXIT                                 
020300                      PERFORM AA060-SETTLE-ACCOUNTS               RTN0884 
020400                          THRU AA060-EXIT                         RTN0884 
020500              ELSE                                                        
020600                      DISPLAY EX102                                       
020700                      PERFORM AA030-WRITE-EXPLIST-TRAILER                 
020800                          THRU AA030-EXIT                                 
020900              END-IF                                                      
021000     END-IF.                                                              
021100     PERFORM AA900-CLOSE-FILES                                            
021200         THRU AA900-EXIT.                                                 
021300     DISPLAY  EX103.                                                      
021400     GOBACK.                                                              
021500*                                                                         
021600 AA000-EXIT.  EXIT SECTION.                                               
021700*                                                                         
021800 AA010-OPEN-FILES             SECTION.                                    
021900*************************************                                     
022000*                                                                         
022100     OPEN     INPUT  EXPENSE-FILE.                                        
022200     IF       NOT EX-EXP-OK                                               
022300              DISPLAY EX101                                               
022400              DISPLAY "FILE STATUS = " EX-EXP-STATUS                      
022500              GO TO AA010-EXIT.                                           
022600     OPEN     OUTPUT EXPLIST-FILE                                         
022700                      BALANCE-FILE                                        
022800                      SETTLE-FILE.                                        
022900*                                                                         
023000 AA010-EXIT.  EXIT SECTION.                                               
023100*                                                                         
023200 AA020-VALIDATE-EXPENSES       SECTION.                                   
023300***************************************                                   
023400*                                                                         
023500* Reads the ledger start to end.  Every record is edited per              
023600* the house rules below; rejects are written to EXPLIST-FILE              
023700* with a reason and excluded from every downstream total.                 
023800*                                                                         
023900     MOVE     ZERO TO WS-VALID-CNT WS-REJECT-CNT WS-GRAND-TOTAL.          
024000     PERFORM  AA021-READ-NEXT                                             
024100         THRU AA021-EXIT                                                  
024200              UNTIL EX-EXP-EOF.                                           
024300*                                                                         
024400 AA020-EXIT.  EXIT SECTION.                                               
024500*                                                                         
024600 AA021-READ-NEXT.                                                         
024700     READ     EXPENSE-FILE                                                
024800              AT END GO TO AA021-EXIT.                                    
024900     SET      WS-EXPENSE-IS-VALID TO TRUE.                                
025000     MOVE     SPACES TO EX-REJECT-REASON.                                 
025100*                                                                         
025200     IF       EX-AMOUNT NUMERIC AND EX-AMOUNT > ZERO                      
025300              PERFORM AA022-ROUND-AMOUNT                                  
025400                  THRU AA022-EXIT                                         
025500     ELSE                                                                 
025600              SET  WS-EXPENSE-IS-REJECT TO TRUE                           
025700              IF   EX-AMOUNT NUMERIC                                      
025800                   MOVE EX002 TO EX-REJECT-REASON                         
025900              ELSE                                                        
026000                   MOVE EX001 TO EX-REJECT-REASON                         
026100              END-IF                                                      
026200     END-IF.                                                              
026300*                                                                         
026400     IF       EX-DESCRIPTION = SPACES                                     
026500              SET  WS-EXPENSE-IS-REJECT TO TRUE                           
026600              MOVE EX003 TO EX-REJECT-REASON.                             
026700*                                                                         
026800     IF       EX-PAID-BY = SPACES                                         
026900              SET  WS-EXPENSE-IS-REJECT TO TRUE                           
027000              MOVE EX004 TO EX-REJECT-REASON.                             
027100*                                                                         
027200     IF       WS-EXPENSE-IS-VALID                                         
027300              ADD  1 TO WS-VALID-CNT                                      
027400              ADD  WS-AMOUNT TO WS-GRAND-TOTAL                            
027500              PERFORM AA024-ACCUMULATE-PERSON                             
027600                  THRU AA024-EXIT                                         
027700              PERFORM AA025-WRITE-DETAIL-LINE                             
027800                  THRU AA025-EXIT                                         
027900     ELSE                                                                 
028000              ADD  1 TO WS-REJECT-CNT                                     
028100              PERFORM AA026-WRITE-REJECT-LINE                             
028200                  THRU AA026-EXIT                                         
028300     END-IF.                                                              
028400*                                                                         
028500 AA021-EXIT.                                                              
028600     EXIT.                                                                
028700*                                                                         
028800 AA022-ROUND-AMOUNT            SECTION.                                   
028900***************************************                                   
029000*                                                                         
029100* Half-up rounding to 2 decimals.  EX-AMOUNT arrives already              
029200* at 2 decimals per its picture, but the ledger export has been           
029300* caught more than once padding a third decimal with a blank -            
029400* MOVE to the 3-decimal work field and back forces the issue              
029500* and gives COBOL's own ROUNDED the half-up result either way.            
029600*                                                                         
029700     MOVE     EX-AMOUNT TO WS-RAW-AMOUNT.                                 
029800     COMPUTE  WS-AMOUNT ROUNDED = WS-RAW-AMOUNT.                          
029900*                                                                         
030000 AA022-EXIT.  EXIT SECTION.                                               
030100*                                                                         
030200 AA024-ACCUMULATE-PERSON       SECTION.                                   
030300***************************************                                   
030400*                                                                         
030500* Finds this payer's entry in the table, adding a new one in              
030600* encounter order if this is the first time we have seen them.            
030700*                                                                         
030800     MOVE     EX-PAID-BY TO WS-SEARCH-NAME.                               
030900     SET      WS-PERSON-NOT-FOUND TO TRUE.                                
031000     SET      EX-PT-IDX TO 1.                                             
031100     PERFORM  AA024A-SEARCH-TABLE                                         
031200         THRU AA024A-EXIT                                                 
031300              UNTIL EX-PT-IDX > EX-PT-COUNT                               
031400                 OR WS-PERSON-FOUND.                                      
031500*                                                                         
031600     IF       WS-PERSON-NOT-FOUND                                         
031700              ADD  1 TO EX-PT-COUNT                                       
031800              SET  EX-PT-IDX TO EX-PT-COUNT                               
031900              MOVE WS-SEARCH-NAME TO EX-PT-NAME (EX-PT-IDX)               
032000              MOVE ZERO TO EX-PT-PAID-TOTAL (EX-PT-IDX)                   
032100     END-IF.                                                              
032200     ADD      WS-AMOUNT TO EX-PT-PAID-TOTAL (EX-PT-IDX).                  
032300*                                                                         
032400 AA024-EXIT.  EXIT SECTION.                                               
032500*                                                                         
032600 AA024A-SEARCH-TABLE.                                                     
032700     IF       EX-PT-NAME (EX-PT-IDX) = WS-SEARCH-NAME                     
032800              SET  WS-PERSON-FOUND TO TRUE                                
032900     ELSE                                                                 
033000              SET  EX-PT-IDX UP BY 1                                      
033100     END-IF.                                                              
033200*                                                                         
033300 AA024A-EXIT.                                                             
033400     EXIT.                                                                
033500*                                                                         
033600 AA025-WRITE-DETAIL-LINE       SECTION.                                   
033700***************************************                                   
033800*                                                                         
033900     MOVE     SPACES         TO XLS-DETAIL-LINE.                          
034000     MOVE     EX-EXPENSE-ID  TO XLS-EXPENSE-ID.                           
034100     MOVE     EX-PAID-BY     TO XLS-PAID-BY.                              
034200     MOVE     WS-AMOUNT      TO XLS-AMOUNT.                               
034300     MOVE     EX-DESCRIPTION TO XLS-DESCRIPTION.                          
034400     WRITE    XLS-DETAIL-LINE.                                            
034500*                                                                         
034600 AA025-EXIT.  EXIT SECTION.                                               
034700*                                                                         
034800 AA026-WRITE-REJECT-LINE       SECTION.                                   
034900***************************************                                   
035000*                                                                         
035100     MOVE     SPACES            TO XLS-REJECT-LINE.                       
035200     MOVE     "REJECTED"        TO XLS-REJ-TAG.                           
035300     MOVE     EX-EXPENSE-ID     TO XLS-REJ-EXPENSE-ID.                    
035400     MOVE     EX-REJECT-REASON  TO XLS-REJ-REASON.                        
035500     WRITE    XLS-REJECT-LINE.                                            
035600*                                                                         
035700 AA026-EXIT.  EXIT SECTION.                                               
035800*                                                                         
035900 AA030-WRITE-EXPLIST-TRAILER   SECTION.                                   
036000***************************************                                   
036100*                                                                         
036200     MOVE     SPACES            TO XLS-TRAILER-LINE.                      
036300     MOVE     WS-VALID-CNT      TO XLS-TRL-VALID-CNT.                     
036400     MOVE     WS-REJECT-CNT     TO XLS-TRL-REJECT-CNT.                    
036500     MOVE     WS-GRAND-TOTAL    TO XLS-TRL-GRAND-TOTAL.                   
036600     WRITE    XLS-TRAILER-LINE.                                           
036700*                                                                         
036800 AA030-EXIT.  EXIT SECTION.                                               
036900*                                                                         
037000 AA040-COMPUTE-BALANCES        SECTION.                           JHK0285 
037100***************************************                                   
037200*                                                                         
037300* Fair share is carried to 4 decimals internally (see change              
037400* log of 11/02/85) so a run of 20+ people does not drift a                
037500* cent or two off true when each BALANCE is rounded down to 2.            
037600*                                                                         
037700     COMPUTE  WS-FAIR-SHARE-4 ROUNDED =                           JHK0285 
037800              WS-GRAND-TOTAL / EX-PT-COUNT.                               
037900     COMPUTE  WS-FAIR-SHARE ROUNDED = WS-FAIR-SHARE-4.            JHK0285 
038000*                                                                         
038100     SET      EX-PT-IDX TO 1.                                             
038200     PERFORM  AA041-BAL-ONE-PERSON                                JHK0285 
038300         THRU AA041-EXIT                                          JHK0285 
038400              UNTIL EX-PT-IDX > EX-PT-COUNT.                              
038500*                                                                         
038600 AA040-EXIT.  EXIT SECTION.                                       JHK0285 
038700*                                                                         
038800 AA041-BAL-ONE-PERSON.                                            JHK0285 
038900     COMPUTE  EX-PT-BALANCE (EX-PT-IDX) ROUNDED =                         
039000              EX-PT-PAID-TOTAL (EX-PT-IDX) - WS-FAIR-SHARE-4.     JHK0285 
039100     MOVE     SPACE TO EX-PT-STATUS (EX-PT-IDX).                          
039200     IF       EX-PT-BALANCE (EX-PT-IDX) < ZERO                            
039300              SET  EX-PT-IS-DEBTOR   (EX-PT-IDX) TO TRUE                  
039400     ELSE                                                                 
039500              IF   EX-PT-BALANCE (EX-PT-IDX) > ZERO                       
039600                   SET EX-PT-IS-CREDITOR (EX-PT-IDX) TO TRUE              
039700              END-IF                                                      
039800     END-IF.                                                              
039900     SET      EX-PT-IDX UP BY 1.                                          
040000*                                                                         
040100 AA041-EXIT.                                                      JHK0285 
040200     EXIT.                                                                
040300*                                                                         
040400 AA045-WRITE-BALANCE-FILE      SECTION.                                   
040500***************************************                                   
040600*                                                                         
040700     MOVE     SPACES             TO BAL-HDR-LINE.                         
040800     MOVE     EX-PT-COUNT        TO BAL-HDR-NUM-PEOPLE.                   
040900     MOVE     WS-GRAND-TOTAL     TO BAL-HDR-GRAND-TOTAL.                  
041000     MOVE     WS-FAIR-SHARE      TO BAL-HDR-FAIR-SHARE.                   
041100     WRITE    BAL-HDR-LINE.                                               
041200*                                                                         
041300     SET      EX-PT-IDX TO 1.                                             
041400     PERFORM  AA046-BAL-WRITE-ONE                                         
041500         THRU AA046-EXIT                                                  
041600              UNTIL EX-PT-IDX > EX-PT-COUNT.                              
041700*                                                                         
041800 AA045-EXIT.  EXIT SECTION.                                               
041900*                                                                         
042000 AA046-BAL-WRITE-ONE.                                                     
042100     MOVE     SPACES                        TO BAL-DETAIL-LINE.           
042200     MOVE     EX-PT-NAME        (EX-PT-IDX) TO BAL-PERSON.                
042300     MOVE     EX-PT-PAID-TOTAL  (EX-PT-IDX) TO BAL-PAID-TOTAL.            
042400     MOVE     EX-PT-BALANCE     (EX-PT-IDX) TO BAL-BALANCE.               
042500     WRITE    BAL-DETAIL-LINE.                                            
042600     SET      EX-PT-IDX UP BY 1.                                          
042700*                                                                         
042800 AA046-EXIT.                                                              
042900     EXIT.                                                                
043000*                                                                         
043100 AA050-PARTITION-BALANCES      SECTION.                                   
043200***************************************                                   
043300*                                                                         
043400* Splits the table into two pointer lists, debtors and                    
043500* creditors, each kept in the encounter order the ledger                  
043600* produced them in - zero-balance people land in neither.                 
043700*                                                                         
043800     MOVE     ZERO TO EX-DEBTOR-CNT EX-CREDITOR-CNT.                      
043900     SET      EX-PT-IDX TO 1.                                             
044000     PERFORM  AA051-PART-ONE-PERSON                                       
044100         THRU AA051-EXIT                                                  
044200              UNTIL EX-PT-IDX > EX-PT-COUNT.                              
044300*                                                                         
044400 AA050-EXIT.  EXIT SECTION.                                               
044500*                                                                         
044600 AA051-PART-ONE-PERSON.                                                   
044700     IF       EX-PT-IS-DEBTOR (EX-PT-IDX)                                 
044800              ADD  1 TO EX-DEBTOR-CNT                                     
044900              MOVE EX-PT-IDX TO EX-DEBTOR-PTR (EX-DEBTOR-CNT)             
045000     END-IF.                                                              
045100     IF       EX-PT-IS-CREDITOR (EX-PT-IDX)                               
045200              ADD  1 TO EX-CREDITOR-CNT                                   
045300              MOVE EX-PT-IDX TO EX-CREDITOR-PTR (EX-CREDITOR-CNT)         
045400     END-IF.                                                              
045500     SET      EX-PT-IDX UP BY 1.                                          
045600*                                                                         
045700 AA051-EXIT.                                                              
045800     EXIT.                                                                
045900*                                                                         
046000 AA060-SETTLE-ACCOUNTS         SECTION.                           RTN0884 
046100***************************************                                   
046200*                                                                         
046300* Greedy walk of both pointer lists.  Each step transfers                 
046400* min(remaining debt, remaining credit); either side with a               
046500* cent or less left over is forgiven and advanced past (see               
046600* change log of 23/03/88) rather than carried to the next                 
046700* pair, which used to loop on some three and four-way splits.             
046800*                                                                         
046900     MOVE     ZERO TO WS-SETTLE-CNT WS-SETTLE-TOTAL.                      
047000     MOVE     1    TO WS-DR-PTR WS-CR-PTR.                                
047100*                                                                         
047200     IF       EX-DEBTOR-CNT = ZERO OR EX-CREDITOR-CNT = ZERO              
047300              PERFORM AA080-SETTLE-TRAILER                        RTN0884 
047400                  THRU AA080-EXIT                                 RTN0884 
047500              GO TO AA060-EXIT.                                   RTN0884 
047600*                                                                         
047700     COMPUTE  WS-DEBT-REMAIN ROUNDED =                                    
047800              0 - EX-PT-BALANCE (EX-DEBTOR-PTR (WS-DR-PTR)).              
047900     MOVE     EX-PT-BALANCE (EX-CREDITOR-PTR (WS-CR-PTR))                 
048000              TO WS-CREDIT-REMAIN.                                        
048100*                                                                         
048200     PERFORM  AA061-SETTLE-STEP                                   RTN0884 
048300         THRU AA061-EXIT                                          RTN0884 
048400              UNTIL WS-DR-PTR > EX-DEBTOR-CNT                             
048500                 OR WS-CR-PTR > EX-CREDITOR-CNT.                          
048600*                                                                         
048700     PERFORM  AA080-SETTLE-TRAILER                                RTN0884 
048800         THRU AA080-EXIT.                                         RTN0884 
048900*                                                                         
049000 AA060-EXIT.  EXIT SECTION.                                       RTN0884 
049100*                                                                         
049200 AA061-SETTLE-STEP.                                               RTN0884 
049300     IF       WS-DEBT-REMAIN < WS-CREDIT-REMAIN                           
049400              MOVE WS-DEBT-REMAIN TO WS-TRANSFER-AMT                      
049500     ELSE                                                                 
049600              MOVE WS-CREDIT-REMAIN TO WS-TRANSFER-AMT                    
049700     END-IF.                                                              
049800*                                                                         
049900     IF       WS-TRANSFER-AMT > ZERO                                      
050000              PERFORM AA065-WRITE-SETTLEMENT                      RTN0884 
050100                  THRU AA065-EXIT                                 RTN0884 
050200              SUBTRACT WS-TRANSFER-AMT FROM WS-DEBT-REMAIN                
050300              SUBTRACT WS-TRANSFER-AMT FROM WS-CREDIT-REMAIN              
050400     END-IF.                                                              
050500*                                                                         
050600     IF       WS-DEBT-REMAIN NOT > 0.01                           MWP0388 
050700              ADD  1 TO WS-DR-PTR                                 MWP0388 
050800              IF   WS-DR-PTR NOT > EX-DEBTOR-CNT                  MWP0388 
050900                   COMPUTE WS-DEBT-REMAIN ROUNDED =               MWP0388 
051000                      0 - EX-PT-BALANCE                           MWP0388 
051100                          (EX-DEBTOR-PTR (WS-DR-PTR))             MWP0388 
051200              END-IF                                              MWP0388 
051300     END-IF.                                                      MWP0388 
051400*                                                                 MWP0388 
051500     IF       WS-CREDIT-REMAIN NOT > 0.01                         MWP0388 
051600              ADD  1 TO WS-CR-PTR                                 MWP0388 
051700              IF   WS-CR-PTR NOT > EX-CREDITOR-CNT                MWP0388 
051800                   MOVE EX-PT-BALANCE                             MWP0388 
051900                          (EX-CREDITOR-PTR (WS-CR-PTR))           MWP0388 
052000                        TO WS-CREDIT-REMAIN                       MWP0388 
052100              END-IF                                              MWP0388 
052200     END-IF.                                                      MWP0388 
052300*                                                                         
052400 AA061-EXIT.                                                      RTN0884 
052500     EXIT.                                                                
052600*                                                                         
052700 AA065-WRITE-SETTLEMENT        SECTION.                           RTN0884 
052800***************************************                                   
052900*                                                                         
053000     MOVE     SPACES TO SET-DETAIL-LINE.                                  
053100     MOVE     EX-PT-NAME (EX-DEBTOR-PTR   (WS-DR-PTR))                    
053200              TO SET-FROM-PERSON.                                         
053300     MOVE     EX-PT-NAME (EX-CREDITOR-PTR (WS-CR-PTR))                    
053400              TO SET-TO-PERSON.                                           
053500     MOVE     WS-TRANSFER-AMT TO SET-AMOUNT.                              
053600     WRITE    SET-DETAIL-LINE.                                            
053700     ADD      1 TO WS-SETTLE-CNT.                                         
053800     ADD      WS-TRANSFER-AMT TO WS-SETTLE-TOTAL.                         
053900*                                                                         
054000 AA065-EXIT.  EXIT SECTION.                                       RTN0884 
054100*                                                                         
054200 AA080-SETTLE-TRAILER          SECTION.                           DLC0499 
054300***************************************                                   
054400*                                                                         
054500* Control-total check the auditor asked for on 07/04/99 -                 
054600* total transferred should foot to the sum of positive                    
054700* balances, within a cent a head for rounding drift.                      
054800*                                                                         
054900     MOVE     ZERO TO WS-CREDIT-CHECK-TOT.                        DLC0499 
055000     SET      EX-PT-IDX TO 1.                                     DLC0499 
055100     PERFORM  AA081-CHECK-ONE-PERSON                              DLC0499 
055200         THRU AA081-EXIT                                          DLC0499 
055300              UNTIL EX-PT-IDX > EX-PT-COUNT.                      DLC0499 
055400*                                                                 DLC0499 
055500     SUBTRACT WS-SETTLE-TOTAL FROM WS-CREDIT-CHECK-TOT            DLC0499 
055600              GIVING WS-CHECK-DIFF.                               DLC0499 
055700     IF       WS-CHECK-DIFF > 0.01 OR WS-CHECK-DIFF < -0.01       DLC0499 
055800              DISPLAY "EX105 SETTLEMENT CONTROL TOTAL OFF BY "    DLC0499 
055900                      WS-CHECK-DIFF.                              DLC0499 
056000*                                                                 DLC0499 
056100     MOVE     SPACES         TO SET-TRAILER-LINE.                 DLC0499 
056200     MOVE     "SETTLEMENTS = " TO SET-TRL-CNT-TAG.                DLC0499 
056300     MOVE     WS-SETTLE-CNT  TO SET-TRL-CNT.                      DLC0499 
056400     MOVE     WS-SETTLE-TOTAL TO SET-TRL-TOTAL.                   DLC0499 
056500     WRITE    SET-TRAILER-LINE.                                   DLC0499 
056600*                                                                         
056700 AA080-EXIT.  EXIT SECTION.                                       DLC0499 
056800*                                                                         
056900 AA081-CHECK-ONE-PERSON.                                          RTN0884 
057000     IF       EX-PT-IS-CREDITOR (EX-PT-IDX)                               
057100              ADD  EX-PT-BALANCE (EX-PT-IDX)                              
057200                 TO WS-CREDIT-CHECK-TOT                                   
057300     END-IF.                                                              
057400     SET      EX-PT-IDX UP BY 1.                                          
057500*                                                                         
057600 AA081-EXIT.                                                      RTN0884 
057700     EXIT.                                                                
057800*                                                                         
057900 AA900-CLOSE-FILES             SECTION.                                   
058000***************************************                                   
058100*                                                                         
058200     IF       EX-EXP-OK                                                   
058300              CLOSE EXPENSE-FILE                                          
058400                    EXPLIST-FILE                                          
058500                    BALANCE-FILE                                          
058600                    SETTLE-FILE.                                          
058700*                                                                         
058800 AA900-EXIT.  EXIT SECTION.                                               
