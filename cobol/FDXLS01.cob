000100*****************************************************                     
000200*                                                   *                     
000300*  Print Line Definition For Expense Listing        *                     
000400*     Validated expenses, rejects and trailer.      *                     
000500*****************************************************                     
000600*  Line size 112 bytes (line sequential text).                            
000700*                                                                         
000800* 14/03/84 rtn - Created.                                                 
000900* 22/09/87 rtn - Added Xls-Reject-Line redefinition                       
001000*                so rejects carry the reason text.                        
001100*                                                                         
001200 FD  EXPLIST-FILE.                                                        
001300 01  XLS-DETAIL-LINE.                                                     
001400     03  XLS-EXPENSE-ID        PIC X(18).                                 
001500*                                   truncated ok per spec                 
001600     03  FILLER                PIC X(2).                                  
001700     03  XLS-PAID-BY           PIC X(20).                                 
001800     03  FILLER                PIC X(2).                                  
001900     03  XLS-AMOUNT            PIC Z,ZZZ,ZZ9.99.                          
002000     03  FILLER                PIC X(2).                                  
002100     03  XLS-DESCRIPTION       PIC X(40).                                 
002200     03  FILLER                PIC X(16).                                 
002300 01  XLS-REJECT-LINE REDEFINES XLS-DETAIL-LINE.                           
002400     03  XLS-REJ-TAG           PIC X(8)  VALUE "REJECTED".                
002500     03  FILLER                PIC X.                                     
002600     03  XLS-REJ-EXPENSE-ID    PIC X(18).                                 
002700     03  FILLER                PIC X.                                     
002800     03  XLS-REJ-REASON        PIC X(60).                                 
002900     03  FILLER                PIC X(22).                                 
003000 01  XLS-TRAILER-LINE REDEFINES XLS-DETAIL-LINE.                          
003100     03  XLS-TRL-TAG           PIC X(20) VALUE SPACES.                    
003200     03  XLS-TRL-VALID-CNT     PIC ZZ,ZZ9.                                
003300     03  FILLER                PIC X(3).                                  
003400     03  XLS-TRL-REJECT-CNT    PIC ZZ,ZZ9.                                
003500     03  FILLER                PIC X(3).                                  
003600     03  XLS-TRL-GRAND-TOTAL   PIC Z,ZZZ,ZZZ,ZZ9.99.                      
003700     03  FILLER                PIC X(49).                                 
