000100*****************************************************                     
000200*                                                   *                     
000300*  Reject Reasons And Run Banners                   *                     
000400*     Expense Settlement Batch                      *                     
000500*****************************************************                     
000600*                                                                         
000700* 14/03/84 rtn - Created.                                                 
000800* 19/04/89 rtn - Added EX004 (blank payer) - missed                       
000900*                it first time round, caught in UAT.                      
001000* 14/02/98 rtn - Wording pass after review comments.                      
001100*                                                                         
001200 01  EX-REJECT-MESSAGES.                                                  
001300     03  EX001   PIC X(40)                                                
001400             VALUE "EX001 AMOUNT NOT NUMERIC OR NOT POSITIVE".            
001500     03  EX002   PIC X(40)                                                
001600             VALUE "EX002 AMOUNT IS ZERO OR NEGATIVE       ".             
001700     03  EX003   PIC X(40)                                                
001800             VALUE "EX003 DESCRIPTION IS BLANK             ".             
001900     03  EX004   PIC X(40)                                        RTN0489 
002000             VALUE "EX004 PAID-BY IS BLANK                 ".     RTN0489 
002050     03  FILLER               PIC X(4).                                   
002100*                                                                         
002200 01  EX-RUN-BANNERS.                                                      
002300     03  EX101   PIC X(46)                                                
002400            VALUE "EX101 EXPENSE FILE NOT FOUND - ABORTING RUN  ".        
002500     03  EX102   PIC X(46)                                                
002600            VALUE "EX102 NO VALID EXPENSES - EMPTY REPORTS ONLY ".        
002700     03  EX103   PIC X(46)                                                
002800            VALUE "EX103 EXPENSE SETTLEMENT RUN COMPLETE        ".        
002850     03  FILLER               PIC X(2).                                   
002900*                                                                         
003000 01  EX-REJECT-AREA.                                                      
003010     03  EX-REJECT-REASON    PIC X(40) VALUE SPACES.                      
003020     03  FILLER               PIC X(4).                                   
