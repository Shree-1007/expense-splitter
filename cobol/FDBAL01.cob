000100*****************************************************                     
000200*                                                   *                     
000300*  Print Line Definition For Balance Report         *                     
000400*     One line per distinct payer, plus header       *                    
000500*     and trailer lines.                             *                    
000600*****************************************************                     
000700*  Line size 90 bytes (line sequential text).                             
000800*                                                                         
000900* 14/03/84 rtn - Created.                                                 
001000* 30/01/90 rtn - Added Bal-Hdr-Line for the                               
001100*                Num-People/Grand-Total/Fair-Share                        
001200*                banner ahead of the detail lines.                        
001300*                                                                         
001400 FD  BALANCE-FILE.                                                        
001500 01  BAL-DETAIL-LINE.                                                     
001600     03  BAL-PERSON            PIC X(20).                                 
001700     03  FILLER                PIC X(4).                                  
001800     03  BAL-PAID-TOTAL        PIC Z,ZZZ,ZZZ,ZZ9.99.                      
001900     03  FILLER                PIC X(4).                                  
002000     03  BAL-BALANCE           PIC -,ZZZ,ZZZ,ZZ9.99.                      
002100     03  FILLER                PIC X(39).                                 
002200 01  BAL-HDR-LINE REDEFINES BAL-DETAIL-LINE.                              
002300     03  BAL-HDR-TAG           PIC X(11) VALUE "NUM-PEOPLE ".             
002400     03  BAL-HDR-NUM-PEOPLE    PIC ZZ9.                                   
002500     03  FILLER                PIC X(2).                                  
002600     03  BAL-HDR-GT-TAG        PIC X(12) VALUE "GRAND-TOTAL ".            
002700     03  BAL-HDR-GRAND-TOTAL   PIC Z,ZZZ,ZZZ,ZZ9.99.                      
002800     03  FILLER                PIC X(2).                                  
002900     03  BAL-HDR-FS-TAG        PIC X(11) VALUE "FAIR-SHARE ".             
003000     03  BAL-HDR-FAIR-SHARE    PIC Z,ZZZ,ZZZ,ZZ9.99.                      
003100     03  FILLER                PIC X(14).                                 
