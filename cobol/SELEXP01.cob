000100*****************************************                                 
000200*                                       *                                 
000300*  File Control For Expense Ledger      *                                 
000400*       File                            *                                 
000500*****************************************                                 
000600*                                                                         
000700* 14/03/84 rtn - Created.                                                 
000800*                                                                         
000900     SELECT EXPENSE-FILE                                                  
001000         ASSIGN TO EXPLEDG                                                
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS EX-EXP-STATUS.                                    
