000100*****************************************************                     
000200*                                                   *                     
000300*  Record Definition For Expense Ledger File        *                     
000400*     One record per expense, no key - read          *                    
000500*     sequentially start to end of run.               *                   
000600*****************************************************                     
000700*  File size 134 bytes (125 data + 9 growth filler).                      
000800*                                                                         
000900* THIS LAYOUT MUST MATCH THE LEDGER PRODUCER EXACTLY                      
001000*                                                                         
001100* 14/03/84 rtn - Created.                                                 
001200* 08/06/86 rtn - Widened Ex-Description from x(32) to                     
001300*                x(40) to match ledger export.                            
001400*                                                                         
001500 FD  EXPENSE-FILE.                                                        
001600 01  EX-EXPENSE-RECORD.                                                   
001700     03  EX-EXPENSE-ID         PIC X(36).                                 
001800*                                   uuid-style text key                   
001900     03  EX-AMOUNT             PIC S9(8)V99.                              
002000*                                   money paid, signed                    
002100     03  EX-DESCRIPTION        PIC X(40).                         RTN0686 
002200*                                   free text, non-blank                  
002300     03  EX-PAID-BY            PIC X(20).                                 
002400*                                   payer name, non-blank                 
002500     03  EX-CREATED-AT.                                                   
002600*                                   YYYY-MM-DD HH:MM:SS, info only        
002700         05  EX-CREATED-DATE   PIC X(10).                                 
002800         05  FILLER            PIC X.                                     
002900         05  EX-CREATED-TIME   PIC X(8).                                  
003000     03  FILLER                PIC X(9).                                  
