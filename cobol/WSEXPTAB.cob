000100*****************************************************                     
000200*                                                   *                     
000300*  Working Table For Per-Person Balances            *                     
000400*     Built once over the valid expenses, then      *                     
000500*     walked twice more - once for the balance       *                    
000600*     report, once for the settlement engine.        *                    
000700*****************************************************                     
000800*  Table size 500 entries - plenty for a shared      *                    
000900*  household/trip ledger.  Raise EX-PT-MAX and       *                    
001000*  recompile if a run ever rejects for table full.   *                    
001100*                                                                         
001200* 14/03/84 rtn - Created.                                                 
001300* 11/07/92 rtn - Added Ex-Pt-Status 88-levels so the                      
001400*                settlement walk does not re-test                         
001500*                Ex-Pt-Balance sign over and over.                        
001600*                                                                         
001700 01  EX-PERSON-TABLE.                                                     
001800     03  EX-PT-MAX             PIC 9(3) COMP VALUE 500.           RTN1001 
001900     03  EX-PT-COUNT           PIC 9(3) COMP VALUE ZERO.                  
002000     03  EX-PT-ENTRY OCCURS 500 TIMES                             RTN1001 
002100                     INDEXED BY EX-PT-IDX.                                
002200         05  EX-PT-NAME        PIC X(20).                                 
002300         05  EX-PT-PAID-TOTAL  PIC S9(8)V99 COMP-3                        
002400                               VALUE ZERO.                                
002500         05  EX-PT-BALANCE     PIC S9(8)V99 COMP-3                        
002600                               VALUE ZERO.                                
002700         05  EX-PT-REMAINING   PIC S9(8)V99 COMP-3                        
002800                               VALUE ZERO.                                
002900         05  EX-PT-STATUS      PIC X        VALUE SPACE.          RTN0792 
003000             88  EX-PT-IS-DEBTOR       VALUE "D".                 RTN0792 
003100             88  EX-PT-IS-CREDITOR     VALUE "C".                 RTN0792 
003200             88  EX-PT-IS-SETTLED      VALUE "S" " ".             RTN0792 
003300     03  FILLER                PIC X(4).                                  
003400*                                                                         
003500* Encounter-order debtor / creditor pointer lists -                       
003600* hold subscripts into Ex-Pt-Entry, not copies of the                     
003700* data, so the settlement walk advances in the same                       
003800* person order the ledger produced them in.                               
003900*                                                                         
004000 01  EX-SETTLE-POINTERS.                                                  
004100     03  EX-DEBTOR-CNT         PIC 9(3) COMP VALUE ZERO.                  
004200     03  EX-DEBTOR-PTR OCCURS 500 TIMES                           RTN1001 
004300                     PIC 9(3) COMP VALUE ZERO.                            
004400     03  EX-CREDITOR-CNT       PIC 9(3) COMP VALUE ZERO.                  
004500     03  EX-CREDITOR-PTR OCCURS 500 TIMES                         RTN1001 
004600                     PIC 9(3) COMP VALUE ZERO.                            
004700     03  FILLER                PIC X(4).                                  
