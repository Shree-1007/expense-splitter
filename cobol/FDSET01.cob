000100*****************************************************                     
000200*                                                   *                     
000300*  Print Line Definition For Settlement Report      *                     
000400*     One line per transfer, plus trailer line.     *                     
000500*****************************************************                     
000600*  Line size 80 bytes (line sequential text).                             
000700*                                                                         
000800* 14/03/84 rtn - Created.                                                 
000900*                                                                         
001000 FD  SETTLE-FILE.                                                         
001100 01  SET-DETAIL-LINE.                                                     
001200     03  SET-FROM-PERSON       PIC X(20).                                 
001300     03  FILLER                PIC X(4).                                  
001400     03  SET-TO-PERSON         PIC X(20).                                 
001500     03  FILLER                PIC X(4).                                  
001600     03  SET-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99.                      
001700     03  FILLER                PIC X(16).                                 
001800 01  SET-TRAILER-LINE REDEFINES SET-DETAIL-LINE.                          
001900     03  SET-TRL-TAG           PIC X(30) VALUE SPACES.                    
002000     03  SET-TRL-CNT-TAG       PIC X(14) VALUE "SETTLEMENTS = ".          
002100     03  SET-TRL-CNT           PIC ZZ,ZZ9.                                
002200     03  FILLER                PIC X(2).                                  
002300     03  SET-TRL-TOTAL         PIC Z,ZZZ,ZZZ,ZZ9.99.                      
002400     03  FILLER                PIC X(14).                                 
